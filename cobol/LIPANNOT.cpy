000100******************************************************************
000200*    LIPANNOT  --  LIPID ANNOTATION RECORD LAYOUT
000300*    SHARED BY PEAKDET (WHICH RESOLVES THE ADDUCT AND WRITES
000400*    RESOLV-FILE) AND LIPSCORE (WHICH READS RESOLV-FILE AND
000500*    WRITES THE SCORED OUTPUT).  ONE RECORD PER CANDIDATE LIPID
000600*    ANNOTATION COMING OUT OF THE UPSTREAM LC-MS PIPELINE, PLUS
000700*    A SINGLE TRAILER RECORD CARRYING THE INPUT RECORD COUNT.
000800*----------------------------------------------------------------
000900* 091403RP  ORIGINAL LAYOUT FOR THE ADDUCT/ELUTION RESCORE        RP091403
001000* 051607RP  WIDENED LIPID-NAME AND LIPID-FORMULA TO X(32) TO      RP051607
001100*           MATCH THE UPSTREAM ANNOTATION EXPORT - TKT AE-118
001200* 112909KT  ADDED TRAILER-REC CONDITION FOR BALANCE CHECKING      KT112909
001300******************************************************************
001400 01  ANNOTATION-REC.
001500     05  ANNOT-RECORD-TYPE            PIC X(01).
001600         88  DETAIL-REC                  VALUE "D".
001700         88  TRAILER-REC                 VALUE "T".
001800     05  ANNOT-LIPID.
001900         10  LIPID-ID                 PIC 9(09).
002000         10  LIPID-NAME               PIC X(32).
002100         10  LIPID-FORMULA            PIC X(32).
002200         10  LIPID-TYPE               PIC X(02).
002300             88  LIPID-TYPE-PC            VALUE "PC".
002400             88  LIPID-TYPE-PE            VALUE "PE".
002500             88  LIPID-TYPE-PG            VALUE "PG".
002600             88  LIPID-TYPE-PI            VALUE "PI".
002700             88  LIPID-TYPE-PA            VALUE "PA".
002800             88  LIPID-TYPE-PS            VALUE "PS".
002900             88  LIPID-TYPE-TG            VALUE "TG".
003000         10  LIPID-CARBONS            PIC 9(03).
003100         10  LIPID-DOUBLE-BONDS       PIC 9(02).
003200     05  ANNOT-MZ                     PIC 9(4)V9(5).
003300     05  ANNOT-INTENSITY              PIC 9(9)V9(2).
003400     05  ANNOT-RT-MIN                 PIC 9(3)V9(2).
003500     05  ANNOT-ION-MODE               PIC X(01).
003600         88  ANNOT-POSITIVE-ION          VALUE "P".
003700         88  ANNOT-NEGATIVE-ION          VALUE "N".
003800     05  ANNOT-ADDUCT                 PIC X(16).
003900     05  ANNOT-PEAKS OCCURS 10 TIMES INDEXED BY PEAK-IDX.
004000         10  PEAK-MZ                  PIC 9(4)V9(5).
004100         10  PEAK-INTENSITY           PIC 9(9)V9(2).
004200     05  ANNOT-PEAK-COUNT             PIC 9(02)         COMP.
004300     05  ANNOT-SCORE                  PIC S9(03)        COMP.
004400     05  ANNOT-TOTAL-SCORES-APPLIED   PIC 9(03)         COMP.
004500     05  ANNOT-NORMALIZED-SCORE       PIC S9V9(4).
004600     05  FILLER                       PIC X(10).
004700
004800* TRAILER VIEW - RECORDS-READ COUNT IS PUNCHED INTO THE SAME
004900* SLOT THE DETAIL RECORD USES FOR LIPID-ID, SO THE TRAILER
005000* CARRIES ITS BALANCE COUNT WITHOUT A SEPARATE RECORD LAYOUT.
005100 01  ANNOTATION-TRAILER-VIEW REDEFINES ANNOTATION-REC.
005200     05  TRL-RECORD-TYPE              PIC X(01).
005300     05  TRL-RECORD-COUNT             PIC 9(09).
005400     05  FILLER                       PIC X(334).
