000100******************************************************************
000200*    ADDTBL  --  MS ADDUCT REFERENCE TABLE ENTRY LAYOUT
000300*    ONE ROW PER NAMED ADDUCT (SEE ADDTBL-FILE, THE SEED FILE
000400*    PEAKDET LOADS AT STARTUP).  NAME PLUS MODE PLUS THE FIXED
000500*    MASS SHIFT IN DALTONS USED TO SWING BETWEEN OBSERVED M/Z
000600*    AND NEUTRAL MONOISOTOPIC MASS.
000700*----------------------------------------------------------------
000800* 071594MS  ORIGINAL LAYOUT - 9 POSITIVE ROWS, 6 NEGATIVE ROWS    MS071594
000900* 032201DK  ADDED ADDUCT-MASS-X ALTERNATE VIEW FOR DUMP UTILITY   DK032201
001000******************************************************************
001100 01  ADDUCT-TABLE-ENTRY.
001200     05  ADDUCT-NAME                  PIC X(16).
001300     05  ADDUCT-MODE                  PIC X(01).
001400         88  ADDUCT-POSITIVE-MODE        VALUE "P".
001500         88  ADDUCT-NEGATIVE-MODE        VALUE "N".
001600     05  ADDUCT-MASS                  PIC S9(3)V9(6).
001700     05  FILLER                       PIC X(04).
001800
001900* ALTERNATE UNSIGNED-CHARACTER VIEW OF THE MASS SHIFT, USED ONLY
002000* BY THE SYSOUT DUMP OF THE TABLE AT 050-40-DUMP-ADDUCT-TABLE.
002100 01  ADDUCT-MASS-ALT-VIEW REDEFINES ADDUCT-TABLE-ENTRY.
002200     05  FILLER                       PIC X(17).
002300     05  ADDUCT-MASS-X                PIC X(09).
002400     05  FILLER                       PIC X(04).
