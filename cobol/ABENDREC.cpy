000100******************************************************************
000200*    ABENDREC  --  STANDARD SHOP ABEND/TRACE WORK AREA
000300*    WRITTEN TO SYSOUT AHEAD OF A FORCED ABEND SO THE OPERATOR
000400*    CAN SEE WHICH PARAGRAPH WAS EXECUTING AND WHAT VALUES WERE
000500*    IN HAND WHEN THE JOB WENT DOWN.  COMMON TO EVERY BATCH
000600*    PROGRAM IN THIS SUITE - DO NOT CHANGE THE LAYOUT WITHOUT
000700*    CHECKING EVERY CALLING PROGRAM'S SYSOUT FD.
000800*----------------------------------------------------------------
000900* 062289JS  ORIGINAL SHOP STANDARD ABEND WORK AREA                JS062289
001000* 092695TL  ADDED ABEND-REC-DUMP-VIEW FOR RAW SYSOUT WRITES       TL092695
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME                    PIC X(30).
001400     05  ABEND-REASON                 PIC X(60).
001500     05  ACTUAL-VAL                   PIC S9(09)V99.
001600     05  EXPECTED-VAL                 PIC S9(09)V99.
001700     05  FILLER                       PIC X(18).
001800
001900* RAW-TEXT VIEW OF THE SAME 130 BYTES, USED WHEN THE WHOLE AREA
002000* IS MOVED STRAIGHT TO A SYSOUT-REC IN ONE SHOT.
002100 01  ABEND-REC-DUMP-VIEW REDEFINES ABEND-REC.
002200     05  ABEND-REC-TEXT               PIC X(124).
002250     05  FILLER                       PIC X(06).
002300
002400 77  ZERO-VAL                   PIC S9(4)   COMP VALUE 0.
002500 77  ONE-VAL                    PIC S9(4)   COMP VALUE 1.
