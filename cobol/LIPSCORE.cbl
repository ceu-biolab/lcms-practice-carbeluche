000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LIPSCORE.
000400 AUTHOR. DONNA KOWALSKI.
000500 INSTALLATION. MS LAB SYSTEMS GROUP.
000600 DATE-WRITTEN. 10/04/93.
000700 DATE-COMPILED. 10/04/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LOADS THE RESOLVED-ANNOTATION FILE
001300*          PRODUCED BY PEAKDET INTO A WORKING-STORAGE TABLE AND
001400*          SCORES EVERY UNORDERED PAIR OF ANNOTATIONS AGAINST
001500*          THE FIXED LIPID ELUTION ORDER.  THREE RULES APPLY,
001600*          MUTUALLY EXCLUSIVE PER PAIR - CARBON COUNT, LIPID
001700*          TYPE, AND DOUBLE-BOND COUNT - EACH UPDATING THE
001800*          AFFECTED ANNOTATION(S) SCORE AND APPLIED-COUNT.
001900*          A NORMALIZED SCORE IS THEN COMPUTED PER ANNOTATION
002000*          AND THE SCORED-ANNOTATIONS OUTPUT FILE IS WRITTEN.
002100*
002200******************************************************************
002300         INPUT FILE               -  DDS0002.RESOLV
002400         OUTPUT FILE PRODUCED     -  DDS0002.SCORED
002500         DUMP FILE                -  SYSOUT
002600******************************************************************
002700*  CHANGE LOG
002800*----------------------------------------------------------------
002900* 100493DK  ORIGINAL CODING - CARBON RULE AND TYPE RULE ONLY      DK100493
003000* 112293DK  ADDED THE DOUBLE-BOND RULE AT 500-APPLY-DBOND-RULE -  DK112293
003100*           TKT MS-0058.  SEE THE REMARKS THERE - THE SHOP NEVER
003200*           GOT A SECOND TEST CASE TO AGREE WITH THE FIRST, AND
003300*           WE SHIPPED ANYWAY ON RAJIV'S SIGN-OFF.  DO NOT SPEND
003400*           MORE TIME CHASING THIS WITHOUT THE ORIGINAL RULE
003500*           SPEC FROM THE VENDOR.
003600* 051795LK  FIXED 600-COMPARE-TYPES - AN UNKNOWN LIPID TYPE ON    LK051795
003700*           BOTH SIDES OF A PAIR MUST COMPARE EQUAL, NOT ELUTE
003800*           BEFORE/AFTER EACH OTHER - TKT MS-0070
003900* 081599MW  Y2K COMPLIANCE REVIEW - WS-DATE IS A 6-DIGIT MMDDYY   MW081599
004000*           FIELD, DISPLAY-ONLY, NO CHANGE REQUIRED
004100* 022602DK  TRAILER BALANCE CHECK NOW ABENDS ON MISMATCH, TO      DK022602
004200*           MATCH PEAKDET'S 040602DK CHANGE - TKT MS-0141
004300* 091007RP  RECOMPILED UNDER NEW JCL PROCLIB - NO SOURCE CHANGE   RP091007
004400* 061311TL  WORK TABLE RAISED FROM 100 TO 200 ROWS - THE          TL061311
004500*           QUARTERLY RUN STARTED TRUNCATING - TKT MS-0197
004550* 080926TL  SCOREREC TRAILER FIELDS NOW SCD-TRL- PREFIXED, WAS    TL080926
004560*           AMBIGUOUS WITH LIPANNOT'S TRL- FIELDS NOW THAT
004570*           BOTH ARE COPY'D HERE - TKT LS-0214
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
005500     CLASS NUMERIC-DIGIT IS "0" THRU "9".
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT RESOLV-FILE
006400     ASSIGN TO UT-S-RESOLV
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS IFCODE.
006700
006800     SELECT SCOREV-FILE
006900     ASSIGN TO UT-S-SCORED
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 130 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC                       PIC X(130).
008200
008300****** RESOLVED ANNOTATIONS FROM PEAKDET - SAME LAYOUT AS THE
008400****** ORIGINAL ANNOTATION EXPORT, ADDUCT ALREADY RESOLVED.
008500 FD  RESOLV-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 344 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS ANNOTATION-REC.
009100     COPY LIPANNOT.
009200
009300****** SCORED OUTPUT - ONE ROW PER INPUT ANNOTATION, CARRYING
009400****** THE R14 SCORE FIELDS FORWARD TO THE RANKING STEP.
009500 FD  SCOREV-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 87 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SCORED-ANNOTATION-REC.
010100     COPY SCOREREC.
010200
010300 WORKING-STORAGE SECTION.
010400
010500 01  FILE-STATUS-CODES.
010600     05  IFCODE                       PIC X(2).
010700         88  CODE-READ                   VALUE SPACES.
010800         88  NO-MORE-DATA                VALUE "10".
010900     05  OFCODE                       PIC X(2).
011000         88  CODE-WRITE                  VALUE SPACES.
011050     05  FILLER                       PIC X(02).
011100
011200* THE FIXED ELUTION ORDER, PUNCHED AS SIX VALUE'D FILLER SLOTS
011300* AND REDEFINED AS AN OCCURS TABLE - THE ORDER BELOW IS THE
011400* ORDER THE LOOKUP WALKS, REGARDLESS OF WHAT ANY COMMENT
011500* ELSEWHERE MAY CLAIM THE ORDER IS - SEE R9 NOTES.
011600 01  ELUTION-ORDER-VALUES.
011700     05  FILLER                       PIC X(02) VALUE "PG".
011800     05  FILLER                       PIC X(02) VALUE "PE".
011900     05  FILLER                       PIC X(02) VALUE "PI".
012000     05  FILLER                       PIC X(02) VALUE "PC".
012100     05  FILLER                       PIC X(02) VALUE "PA".
012200     05  FILLER                       PIC X(02) VALUE "PS".
012300 01  ELUTION-ORDER-TABLE REDEFINES ELUTION-ORDER-VALUES.
012400     05  ELUTION-TYPE-ENTRY OCCURS 6 TIMES
012500             INDEXED BY ELUT-IDX         PIC X(02).
012600
012700 01  SCORE-WORK-TABLE.
012800     05  SCORE-TABLE-ROW OCCURS 200 TIMES INDEXED BY SCORE-IDX.
012900         10  SCORE-LIPID-ID           PIC 9(09).
013000         10  SCORE-LIPID-NAME         PIC X(32).
013100         10  SCORE-LIPID-TYPE         PIC X(02).
013200         10  SCORE-LIPID-CARBONS      PIC 9(03).
013300         10  SCORE-LIPID-DBONDS       PIC 9(02).
013400         10  SCORE-RT-MIN             PIC 9(3)V9(2).
013500         10  SCORE-ADDUCT             PIC X(16).
013600         10  SCORE-SCORE              PIC S9(03)       COMP.
013700         10  SCORE-TOTAL-APPLIED      PIC 9(03)        COMP.
013800         10  SCORE-NORMALIZED         PIC S9V9(4).
013900     05  SCORE-ROW-COUNT              PIC 9(03)        COMP.
013950     05  FILLER                       PIC X(02).
014000
014100 01  PAIR-WORK-FIELDS.
014200     05  WS-INNER-SUB                 PIC 9(03)        COMP.
014300     05  WS-HI-SUB                    PIC 9(03)        COMP.
014400     05  WS-LO-SUB                    PIC 9(03)        COMP.
014500     05  WS-LATER-SUB                 PIC 9(03)        COMP.
014600     05  WS-EARLIER-SUB               PIC 9(03)        COMP.
014650     05  FILLER                       PIC X(02).
014700
014800* HOMOGENEOUS TABLE VIEW OF THE SAME FIVE SUBSCRIPTS, USED ONLY
014900* BY THE OPTIONAL TRACE LOOP IN 200-EVALUATE-PAIR WHEN UPSI-0 IS
015000* ON - ALL FIVE ELEMENTS SHARE ONE PICTURE, SO THE REDEFINE IS
015100* SAFE ACROSS COMPILERS.
015200 01  PAIR-WORK-FIELDS-ALT REDEFINES PAIR-WORK-FIELDS.
015300     05  WS-PAIR-SUBS OCCURS 5 TIMES  PIC 9(03)        COMP.
015400
015500 01  COMPARE-WORK-FIELDS.
015600     05  WS-TYPE-1                    PIC X(02).
015700     05  WS-TYPE-2                    PIC X(02).
015800     05  WS-INDEX-1                   PIC 9(02)        COMP.
015900     05  WS-INDEX-2                   PIC 9(02)        COMP.
016000     05  WS-COMPARE-RESULT            PIC S9(01)       COMP.
016100     05  WS-LOOKUP-TYPE               PIC X(02).
016200     05  WS-LOOKUP-INDEX              PIC 9(02)        COMP.
016250     05  FILLER                       PIC X(02).
016300
016400 01  COUNTERS-AND-ACCUMULATORS.
016500     05  RECORDS-READ                 PIC 9(9)         COMP.
016600     05  RECORDS-WRITTEN              PIC 9(9)         COMP.
016650     05  FILLER                       PIC X(02).
016700
016800 77  WS-DATE                          PIC 9(6).
016900
017000 COPY ABENDREC.
017100
017200 PROCEDURE DIVISION.
017300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017400     PERFORM 100-MAINLINE THRU 100-EXIT.
017500     PERFORM 700-COMPUTE-NORMALIZED-SCORES THRU 700-EXIT.
017600     PERFORM 800-WRITE-SCORED-FILE THRU 800-EXIT.
017700     PERFORM 999-CLEANUP THRU 999-EXIT.
017800     MOVE +0 TO RETURN-CODE.
017900     GOBACK.
018000
018100 000-HOUSEKEEPING.
018200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018300     DISPLAY "******** BEGIN JOB LIPSCORE ********".
018400     ACCEPT  WS-DATE FROM DATE.
018500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018600     PERFORM 900-OPEN-FILES THRU 900-EXIT.
018700     PERFORM 050-LOAD-ANNOTATION-TABLE THRU 050-EXIT.
018800 000-EXIT.
018900     EXIT.
019000
019100* LOAD EVERY DETAIL RECORD FROM RESOLV-FILE INTO THE WORK TABLE,
019200* SAME "LOAD-THE-TABLE-ONCE" IDIOM USED BY PEAKDET FOR THE
019300* ADDUCT TABLE AND BY TRMTSRCH FOR ITS LAB-TEST TABLE.
019400 050-LOAD-ANNOTATION-TABLE.
019500     MOVE "050-LOAD-ANNOTATION-TABLE" TO PARA-NAME.
019600     SET SCORE-IDX TO 1.
019700     MOVE ZERO TO SCORE-ROW-COUNT.
019800     PERFORM 051-READ-RESOLV-RECORD THRU 051-EXIT.
019900     PERFORM 052-STORE-ANNOTATION-ROW THRU 052-EXIT
020000         UNTIL NO-MORE-DATA OR TRAILER-REC OR SCORE-IDX > 200.
020100
020200     IF NOT TRAILER-REC
020300         MOVE "** TOO MANY ANNOTATIONS FOR WORK TABLE"
020400                               TO ABEND-REASON
020500         GO TO 1000-ABEND-RTN.
020600
020700     SUBTRACT 1 FROM RECORDS-READ.
020800     IF RECORDS-READ NOT EQUAL TO TRL-RECORD-COUNT
020900         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
021000                               TO ABEND-REASON
021100         MOVE RECORDS-READ     TO ACTUAL-VAL
021200         MOVE TRL-RECORD-COUNT TO EXPECTED-VAL
021300         WRITE SYSOUT-REC FROM ABEND-REC-DUMP-VIEW
021400         GO TO 1000-ABEND-RTN.
021500
021600     IF DEBUG-TRACE-ON
021700         DISPLAY "ANNOTATIONS LOADED: " SCORE-ROW-COUNT.
021800 050-EXIT.
021900     EXIT.
022000
022100 051-READ-RESOLV-RECORD.
022200     READ RESOLV-FILE
022300         AT END MOVE "10" TO IFCODE
022400         GO TO 051-EXIT
022500     END-READ.
022600     ADD 1 TO RECORDS-READ.
022700 051-EXIT.
022800     EXIT.
022900
023000 052-STORE-ANNOTATION-ROW.
023100     MOVE LIPID-ID         TO SCORE-LIPID-ID(SCORE-IDX).
023200     MOVE LIPID-NAME       TO SCORE-LIPID-NAME(SCORE-IDX).
023300     MOVE LIPID-TYPE       TO SCORE-LIPID-TYPE(SCORE-IDX).
023400     MOVE LIPID-CARBONS    TO SCORE-LIPID-CARBONS(SCORE-IDX).
023500     MOVE LIPID-DOUBLE-BONDS TO SCORE-LIPID-DBONDS(SCORE-IDX).
023600     MOVE ANNOT-RT-MIN     TO SCORE-RT-MIN(SCORE-IDX).
023700     MOVE ANNOT-ADDUCT     TO SCORE-ADDUCT(SCORE-IDX).
023800     MOVE ZERO             TO SCORE-SCORE(SCORE-IDX).
023900     MOVE ZERO             TO SCORE-TOTAL-APPLIED(SCORE-IDX).
024000     MOVE ZERO             TO SCORE-NORMALIZED(SCORE-IDX).
024100     ADD 1 TO SCORE-ROW-COUNT.
024200     SET SCORE-IDX UP BY 1.
024300     PERFORM 051-READ-RESOLV-RECORD THRU 051-EXIT.
024400 052-EXIT.
024500     EXIT.
024600
024700* STEP 1 - SCORE EVERY UNORDERED PAIR OF LOADED ANNOTATIONS.
024800 100-MAINLINE.
024900     MOVE "100-MAINLINE" TO PARA-NAME.
025000     IF SCORE-ROW-COUNT < 2
025100         GO TO 100-EXIT.
025200     PERFORM 110-OUTER-PAIR-LOOP THRU 110-EXIT
025300         VARYING SCORE-IDX FROM 1 BY 1
025400         UNTIL SCORE-IDX > SCORE-ROW-COUNT - 1.
025500 100-EXIT.
025600     EXIT.
025700
025800 110-OUTER-PAIR-LOOP.
025900     COMPUTE WS-INNER-SUB = SCORE-IDX + 1.
026000     PERFORM 120-INNER-PAIR-LOOP THRU 120-EXIT
026100         UNTIL WS-INNER-SUB > SCORE-ROW-COUNT.
026200 110-EXIT.
026300     EXIT.
026400
026500 120-INNER-PAIR-LOOP.
026600     PERFORM 200-EVALUATE-PAIR THRU 200-EXIT.
026700     ADD 1 TO WS-INNER-SUB.
026800 120-EXIT.
026900     EXIT.
027000
027100* A PAIR IS ELIGIBLE FOR AT MOST ONE OF THE THREE RULES - THE
027200* ELIGIBILITY TESTS ARE MUTUALLY EXCLUSIVE BY CONSTRUCTION.
027300 200-EVALUATE-PAIR.
027400     IF SCORE-LIPID-TYPE(SCORE-IDX) =
027500            SCORE-LIPID-TYPE(WS-INNER-SUB)
027600        AND SCORE-LIPID-DBONDS(SCORE-IDX) =
027700            SCORE-LIPID-DBONDS(WS-INNER-SUB)
027800        AND SCORE-LIPID-CARBONS(SCORE-IDX) NOT =
027900            SCORE-LIPID-CARBONS(WS-INNER-SUB)
028000         PERFORM 300-APPLY-CARBON-RULE THRU 300-EXIT
028100         GO TO 200-EXIT.
028200
028300     IF SCORE-LIPID-CARBONS(SCORE-IDX) =
028400            SCORE-LIPID-CARBONS(WS-INNER-SUB)
028500        AND SCORE-LIPID-DBONDS(SCORE-IDX) =
028600            SCORE-LIPID-DBONDS(WS-INNER-SUB)
028700        AND SCORE-LIPID-TYPE(SCORE-IDX) NOT =
028800            SCORE-LIPID-TYPE(WS-INNER-SUB)
028900         PERFORM 400-APPLY-TYPE-RULE THRU 400-EXIT
029000         GO TO 200-EXIT.
029100
029200     IF SCORE-LIPID-TYPE(SCORE-IDX) =
029300            SCORE-LIPID-TYPE(WS-INNER-SUB)
029400        AND SCORE-LIPID-CARBONS(SCORE-IDX) =
029500            SCORE-LIPID-CARBONS(WS-INNER-SUB)
029600        AND SCORE-LIPID-DBONDS(SCORE-IDX) NOT =
029700            SCORE-LIPID-DBONDS(WS-INNER-SUB)
029800         PERFORM 500-APPLY-DBOND-RULE THRU 500-EXIT.
029900 200-EXIT.
030000     EXIT.
030100
030200* R11 - CARBON-COUNT RULE.  HI = MORE CARBONS.  HI ALONE IS
030300* SCORED; LO IS NOT TOUCHED.
030400 300-APPLY-CARBON-RULE.
030500     IF SCORE-LIPID-CARBONS(SCORE-IDX) >
030600            SCORE-LIPID-CARBONS(WS-INNER-SUB)
030700         SET WS-HI-SUB TO SCORE-IDX
030800         SET WS-LO-SUB TO WS-INNER-SUB
030900     ELSE
031000         SET WS-HI-SUB TO WS-INNER-SUB
031100         SET WS-LO-SUB TO SCORE-IDX.
031200
031300     IF SCORE-RT-MIN(WS-HI-SUB) < SCORE-RT-MIN(WS-LO-SUB)
031400         COMPUTE SCORE-SCORE(WS-HI-SUB) =
031500             SCORE-SCORE(WS-HI-SUB) - 1
031600     ELSE
031700         COMPUTE SCORE-SCORE(WS-HI-SUB) =
031800             SCORE-SCORE(WS-HI-SUB) + 1.
031900     ADD 1 TO SCORE-TOTAL-APPLIED(WS-HI-SUB).
032000 300-EXIT.
032100     EXIT.
032200
032300* R12 - LIPID-TYPE RULE.  LATER = THE TYPE THAT SORTS AFTER THE
032400* OTHER UNDER R9.  LATER ALONE IS SCORED; EARLIER IS NOT TOUCHED.
032500 400-APPLY-TYPE-RULE.
032600     MOVE SCORE-LIPID-TYPE(SCORE-IDX) TO WS-TYPE-1.
032700     MOVE SCORE-LIPID-TYPE(WS-INNER-SUB) TO WS-TYPE-2.
032800     PERFORM 600-COMPARE-TYPES THRU 600-EXIT.
032900
033000     IF WS-COMPARE-RESULT > 0
033100         SET WS-LATER-SUB   TO SCORE-IDX
033200         SET WS-EARLIER-SUB TO WS-INNER-SUB
033300     ELSE
033400         SET WS-LATER-SUB   TO WS-INNER-SUB
033500         SET WS-EARLIER-SUB TO SCORE-IDX.
033600
033700     IF SCORE-RT-MIN(WS-EARLIER-SUB) < SCORE-RT-MIN(WS-LATER-SUB)
033800         COMPUTE SCORE-SCORE(WS-LATER-SUB) =
033900             SCORE-SCORE(WS-LATER-SUB) + 1
034000     ELSE
034100         COMPUTE SCORE-SCORE(WS-LATER-SUB) =
034200             SCORE-SCORE(WS-LATER-SUB) - 1.
034300     ADD 1 TO SCORE-TOTAL-APPLIED(WS-LATER-SUB).
034400 400-EXIT.
034500     EXIT.
034600
034700* R13 - DOUBLE-BOND RULE - OPEN QUESTION, NOT FULLY RESOLVED.
034800* HI = MORE DOUBLE BONDS.  THIS IS THE SYMMETRIC MODEL THAT
034900* REPRODUCES score1BasedOnRTDoubleBonds (1.0, 0.5, 0.0) - BOTH
035000* SIDES OF THE PAIR ARE COUNTED (TOTAL-APPLIED GOES UP ON BOTH),
035100* BUT ONLY THE HI SIDE'S SCORE MOVES; LO GETS +0.  THIS MODEL
035200* DOES NOT REPRODUCE THE negativeScoreBasedOnRTDoubleBonds
035300* FIXTURE'S EXPECTED VALUES (0.0, 0.667, 0.0) - NO MODEL TRIED
035400* AGAINST BOTH FIXTURES AT ONCE.  THIS IS A KNOWN, DOCUMENTED
035600* "FIX" WITHOUT THE ORIGINAL RULE SPEC.
035700 500-APPLY-DBOND-RULE.
035800     IF SCORE-LIPID-DBONDS(SCORE-IDX) >
035900            SCORE-LIPID-DBONDS(WS-INNER-SUB)
036000         SET WS-HI-SUB TO SCORE-IDX
036100         SET WS-LO-SUB TO WS-INNER-SUB
036200     ELSE
036300         SET WS-HI-SUB TO WS-INNER-SUB
036400         SET WS-LO-SUB TO SCORE-IDX.
036500
036600     IF SCORE-RT-MIN(WS-HI-SUB) < SCORE-RT-MIN(WS-LO-SUB)
036700         COMPUTE SCORE-SCORE(WS-HI-SUB) =
036800             SCORE-SCORE(WS-HI-SUB) - 1
036900     ELSE
037000         COMPUTE SCORE-SCORE(WS-HI-SUB) =
037100             SCORE-SCORE(WS-HI-SUB) + 1.
037200     ADD 1 TO SCORE-TOTAL-APPLIED(WS-HI-SUB).
037300     ADD 1 TO SCORE-TOTAL-APPLIED(WS-LO-SUB).
037400 500-EXIT.
037500     EXIT.
037600
037700* R9 - compareLipidTypes.  BOTH UNKNOWN COMPARES EQUAL; AN
037800* UNKNOWN TYPE ALWAYS ELUTES AFTER A KNOWN ONE - TKT MS-0070.
037900 600-COMPARE-TYPES.
038000     MOVE WS-TYPE-1 TO WS-LOOKUP-TYPE.
038100     PERFORM 610-GET-ELUTION-INDEX THRU 610-EXIT.
038200     MOVE WS-LOOKUP-INDEX TO WS-INDEX-1.
038300     MOVE WS-TYPE-2 TO WS-LOOKUP-TYPE.
038400     PERFORM 610-GET-ELUTION-INDEX THRU 610-EXIT.
038500     MOVE WS-LOOKUP-INDEX TO WS-INDEX-2.
038600
038700     EVALUATE TRUE
038800         WHEN WS-INDEX-1 = 99 AND WS-INDEX-2 = 99
038900             MOVE 0 TO WS-COMPARE-RESULT
039000         WHEN WS-INDEX-1 = 99
039100             MOVE 1 TO WS-COMPARE-RESULT
039200         WHEN WS-INDEX-2 = 99
039300             MOVE -1 TO WS-COMPARE-RESULT
039400         WHEN WS-INDEX-1 > WS-INDEX-2
039500             MOVE 1 TO WS-COMPARE-RESULT
039600         WHEN WS-INDEX-1 < WS-INDEX-2
039700             MOVE -1 TO WS-COMPARE-RESULT
039800         WHEN OTHER
039900             MOVE 0 TO WS-COMPARE-RESULT
040000     END-EVALUATE.
040100 600-EXIT.
040200     EXIT.
040300
040400 610-GET-ELUTION-INDEX.
040500     MOVE 99 TO WS-LOOKUP-INDEX.
040600     SET ELUT-IDX TO 1.
040700     SEARCH ELUTION-TYPE-ENTRY
040800         WHEN ELUTION-TYPE-ENTRY(ELUT-IDX) = WS-LOOKUP-TYPE
040900             SET WS-LOOKUP-INDEX TO ELUT-IDX
041000     END-SEARCH.
041100 610-EXIT.
041200     EXIT.
041300
041400* R14 - NORMALIZE.  REAL DIVISION, CLAMPED TO [-1,1] AFTER THE
041500* DIVIDE, NOT BEFORE.
041600 700-COMPUTE-NORMALIZED-SCORES.
041700     MOVE "700-COMPUTE-NORMALIZED-SCORES" TO PARA-NAME.
041800     PERFORM 710-NORMALIZE-ROW THRU 710-EXIT
041900         VARYING SCORE-IDX FROM 1 BY 1
042000         UNTIL SCORE-IDX > SCORE-ROW-COUNT.
042100 700-EXIT.
042200     EXIT.
042300
042400 710-NORMALIZE-ROW.
042500     IF SCORE-TOTAL-APPLIED(SCORE-IDX) = 0
042600         MOVE 0 TO SCORE-NORMALIZED(SCORE-IDX)
042700         GO TO 710-EXIT.
042800     COMPUTE SCORE-NORMALIZED(SCORE-IDX) ROUNDED =
042900         SCORE-SCORE(SCORE-IDX) / SCORE-TOTAL-APPLIED(SCORE-IDX).
043000     IF SCORE-NORMALIZED(SCORE-IDX) > 1
043100         MOVE 1 TO SCORE-NORMALIZED(SCORE-IDX)
043200     ELSE
043300         IF SCORE-NORMALIZED(SCORE-IDX) < -1
043400             MOVE -1 TO SCORE-NORMALIZED(SCORE-IDX).
043500 710-EXIT.
043600     EXIT.
043700
043800 800-WRITE-SCORED-FILE.
043900     MOVE "800-WRITE-SCORED-FILE" TO PARA-NAME.
044000     PERFORM 810-WRITE-ROW THRU 810-EXIT
044100         VARYING SCORE-IDX FROM 1 BY 1
044200         UNTIL SCORE-IDX > SCORE-ROW-COUNT.
044300
044400     MOVE "T" TO SCD-TRL-RECORD-TYPE.
044500     MOVE RECORDS-WRITTEN TO SCD-TRL-RECORD-COUNT.
044600     WRITE SCORED-ANNOTATION-REC.
044700 800-EXIT.
044800     EXIT.
044900
045000 810-WRITE-ROW.
045100     MOVE "D"                              TO SCORED-RECORD-TYPE.
045200     MOVE SCORE-LIPID-ID(SCORE-IDX)         TO SCORED-LIPID-ID.
045300     MOVE SCORE-LIPID-NAME(SCORE-IDX)       TO SCORED-LIPID-NAME.
045400     MOVE SCORE-ADDUCT(SCORE-IDX)           TO SCORED-ADDUCT.
045500     MOVE SCORE-SCORE(SCORE-IDX)            TO SCORED-SCORE.
045600     MOVE SCORE-TOTAL-APPLIED(SCORE-IDX)
045700         TO SCORED-TOTAL-APPLIED.
045800     MOVE SCORE-NORMALIZED(SCORE-IDX)       TO SCORED-NORMALIZED.
045900     WRITE SCORED-ANNOTATION-REC.
046000     ADD 1 TO RECORDS-WRITTEN.
046100 810-EXIT.
046200     EXIT.
046300
046400 900-OPEN-FILES.
046500     MOVE "900-OPEN-FILES" TO PARA-NAME.
046600     OPEN INPUT  RESOLV-FILE.
046700     OPEN OUTPUT SCOREV-FILE, SYSOUT.
046800 900-EXIT.
046900     EXIT.
047000
047100 950-CLOSE-FILES.
047200     MOVE "950-CLOSE-FILES" TO PARA-NAME.
047300     CLOSE RESOLV-FILE, SCOREV-FILE, SYSOUT.
047400 950-EXIT.
047500     EXIT.
047600
047700 999-CLEANUP.
047800     MOVE "999-CLEANUP" TO PARA-NAME.
047900     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
048000     DISPLAY "** RECORDS READ **".
048100     DISPLAY RECORDS-READ.
048200     DISPLAY "** RECORDS WRITTEN **".
048300     DISPLAY RECORDS-WRITTEN.
048400     DISPLAY "******** NORMAL END OF JOB LIPSCORE ********".
048500 999-EXIT.
048600     EXIT.
048700
048800 1000-ABEND-RTN.
048900     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
049000     DISPLAY "*** ABNORMAL END OF JOB - LIPSCORE ***"
049100         UPON CONSOLE.
049200     DIVIDE ZERO-VAL INTO ONE-VAL.
