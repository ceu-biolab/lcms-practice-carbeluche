000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PEAKDET.
000400 AUTHOR. RAJIV PATEL.
000500 INSTALLATION. MS LAB SYSTEMS GROUP.
000600 DATE-WRITTEN. 09/20/93.
000700 DATE-COMPILED. 09/20/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE LIPID ANNOTATION EXPORT FILE
001300*          PRODUCED BY THE UPSTREAM LC-MS ANNOTATION PIPELINE.
001400*
001500*          FOR EACH ANNOTATION IT LOOKS UP THE RESOLVED ADDUCT'S
001600*          MASS SHIFT, CONVERTS THE OBSERVED M/Z TO A NEUTRAL
001700*          MONOISOTOPIC MASS FOR THE RUN LOG, DEISOTOPES THE
001800*          GROUPED RAW PEAK CLUSTER, AND CLASSIFIES THE MOST
001900*          LIKELY ADDUCT FROM THE SURVIVING PEAKS.  IT BALANCES
002000*          FINAL RECORDS-READ AGAINST A TRAILER REC, AND WRITES
002100*          A RESOLVED-ANNOTATIONS OUTPUT FILE FOR LIPSCORE.
002200*
002300******************************************************************
002400         INPUT FILE               -  DDS0002.ADDTBL
002500         INPUT FILE               -  DDS0002.ANNOTS
002600         OUTPUT FILE PRODUCED     -  DDS0002.RESOLV
002700         DUMP FILE                -  SYSOUT
002800******************************************************************
002900*  CHANGE LOG
003000*----------------------------------------------------------------
003100* 092093RP  ORIGINAL CODING                                       RP092093
003200* 102293RP  ADDED THE 160-REPORT-CONVERSION STEP SO THE RUN       RP102293
003300*           CARRIES THE MONOISOTOPIC MASS PER ANNOTATION, NOT
003400*           JUST THE RESOLVED ADDUCT - TKT MS-0055
003500* 031094LK  FIXED 0752-TEST-ISOTOPE-PAIR - TOLERANCE MUST BE      LK031094
003600*           COMPUTED AGAINST THE CURRENT PEAK'S M/Z, NOT THE
003700*           CANDIDATE'S, EVEN THOUGH THE INTENSITY TEST STAYS
003800*           ON THE CANDIDATE - TKT MS-0061 (DO NOT "FIX" THIS
003900*           ASYMMETRY AGAIN, IT IS INTENTIONAL)
004000* 072294DK  ADDED THE [M+2H]2+ HYPOTHESIS TO 0860-TEST-COMPANION  DK072294
004100*           - TKT MS-0074
004200* 111596LK  BASE PEAK EPSILON LOWERED TO 0.001 MZ TO STOP THE     LK111596
004300*           BASE PEAK FROM MATCHING ITSELF AS ITS OWN COMPANION
004400*           ON HIGH-RESOLUTION INPUT - TKT MS-0089
004500* 081599MW  Y2K COMPLIANCE REVIEW - WS-DATE IS A 6-DIGIT          MW081599
004600*           MMDDYY FIELD, DISPLAY-ONLY, NOT USED IN ANY DATE
004700*           ARITHMETIC - NO CHANGE REQUIRED
004800* 040602DK  TRAILER BALANCE CHECK NOW ABENDS ON MISMATCH          DK040602
004900*           INSTEAD OF JUST LOGGING A WARNING - TKT MS-0141
005000* 091007RP  RECOMPILED UNDER NEW JCL PROCLIB - NO SOURCE CHANGE   RP091007
005100* 052611TL  ADDED UPSI-0 DEBUG-TRACE SWITCH FOR THE EXTRA         TL052611
005200*           CLASSIFICATION DISPLAYS - TKT MS-0204
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
006200     CLASS NUMERIC-DIGIT IS "0" THRU "9".
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT ADDTBL-FILE
007100     ASSIGN TO UT-S-ADDTBL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500     SELECT ANNOT-FILE
007600     ASSIGN TO UT-S-ANNOTS
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS IFCODE.
007900
008000     SELECT RESOLV-FILE
008100     ASSIGN TO UT-S-RESOLV
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC                       PIC X(130).
009400
009500****** SEED FILE - THE FIXED ADDUCT MASS-SHIFT TABLE, 9 POSITIVE
009600****** MODE ROWS FOLLOWED BY 6 NEGATIVE MODE ROWS.  NOT BUSINESS
009700****** DATA - THIS IS PROGRAM-CONSTANT DATA CARRIED AS A SMALL
009800****** SEED FILE SO THE TABLE CAN BE MAINTAINED WITHOUT A RECOMP.
009900 FD  ADDTBL-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 30 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS ADDUCT-TABLE-ENTRY.
010500     COPY ADDTBL.
010600
010700****** INBOUND ANNOTATION EXPORT FROM THE LC-MS PIPELINE.  ONE
010800****** DETAIL RECORD PER CANDIDATE ANNOTATION, ONE TRAILER REC.
010900 FD  ANNOT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 344 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS ANNOTATION-REC.
011500     COPY LIPANNOT.
011600
011700****** RESOLVED ANNOTATIONS - SAME LAYOUT AS THE INPUT, CARRYING
011800****** THE RESOLVED ADDUCT FORWARD TO LIPSCORE.
011900 FD  RESOLV-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 344 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS RESOLV-REC.
012500 01  RESOLV-REC                       PIC X(344).
012600
012700 WORKING-STORAGE SECTION.
012800
012900 01  FILE-STATUS-CODES.
013000     05  IFCODE                       PIC X(2).
013100         88  CODE-READ                   VALUE SPACES.
013200         88  NO-MORE-DATA                VALUE "10".
013300     05  OFCODE                       PIC X(2).
013400         88  CODE-WRITE                  VALUE SPACES.
013450     05  FILLER                       PIC X(02).
013500
013600 01  ADDUCT-WORK-TABLE.
013700     05  ADDUCT-TBL-ROW OCCURS 15 TIMES INDEXED BY ADD-IDX.
013800         10  WTBL-ADDUCT-NAME         PIC X(16).
013900         10  WTBL-ADDUCT-MODE         PIC X(01).
014000         10  WTBL-ADDUCT-MASS         PIC S9(3)V9(6).
014100         10  FILLER                   PIC X(04).
014200     05  ADDUCT-ROW-COUNT             PIC 9(02)        COMP.
014300     05  MORE-ADDUCT-SW               PIC X(01) VALUE "Y".
014400         88  NO-MORE-ADDUCTS             VALUE "N".
014500
014600* ALTERNATE SINGLE-ROW VIEW OF THE TABLE, LAID OUT AS ONE LONG
014700* TEXT STRING - USED ONLY BY 0050-40-DUMP-ADDUCT-TABLE.
014800 01  ADDUCT-WORK-TABLE-ALT REDEFINES ADDUCT-WORK-TABLE.
014900     05  FILLER                       PIC X(450).
015000
015100 01  CLASSIFICATION-CONSTANTS.
015200* DECLARED FOR FIDELITY WITH THE UPSTREAM ADDUCT CLASSIFIER -
015300* NOT REFERENCED BY ANY TEST IN 0860-TEST-COMPANION.  THE
015400* HYPOTHESIS TESTS USE THEIR OWN LITERALS, JUST AS THE SOURCE
015500* SYSTEM DOES.  LEAVE THESE ALONE - SEE TKT MS-0074 NOTES.
015600     05  CONST-PROTON-MASS            PIC 9V9(4) VALUE 1.0073.
015700     05  CONST-SODIUM-MASS            PIC 99V9(4) VALUE 22.9898.
015800     05  CONST-WATER-LOSS             PIC 99V9(4) VALUE 18.0106.
015900     05  CONST-TWO-PROTONS            PIC 9V9(4) VALUE 2.0146.
016000     05  CONST-BASE-PEAK-EPSILON      PIC 9V9(3) VALUE 0.001.
016050     05  FILLER                       PIC X(02).
016100
016200 01  DEISO-WORK-AREA.
016300     05  DEISO-PEAKS OCCURS 10 TIMES INDEXED BY DEISO-IDX.
016400         10  DEISO-MZ                 PIC 9(4)V9(5).
016500         10  DEISO-INTENSITY          PIC 9(9)V9(2).
016600     05  DEISO-COUNT                  PIC 9(02)        COMP.
016700     05  DROP-FLAG OCCURS 10 TIMES    PIC X(01).
016750     05  FILLER                       PIC X(02).
016800
016900 01  CLASSIFY-WORK-AREA.
017000     05  BASE-PEAK-IDX                PIC 9(02)        COMP.
017100     05  BASE-MZ                      PIC 9(4)V9(5).
017200     05  WS-COMPANION-FOUND-SW        PIC X(01) VALUE "N".
017300         88  COMPANION-FOUND             VALUE "Y".
017400     05  WS-COMPANION-TYPE            PIC X(16) VALUE SPACES.
017500     05  WS-DELTA-MZ                  PIC S9(4)V9(5).
017600     05  WS-HYPOTHESIS-DIFF           PIC S9(4)V9(5).
017700     05  WS-TOLERANCE                 PIC 9(4)V9(5).
017800     05  WS-EXPECTED-MZ               PIC 9(4)V9(5).
017850     05  FILLER                       PIC X(02).
017900
018000 01  SORT-WORK-AREA.
018100     05  WS-PASS-SUB                  PIC 9(02)        COMP.
018200     05  WS-NEXT-SUB                  PIC 9(02)        COMP.
018300     05  WS-SWAP-PEAK.
018400         10  SWAP-MZ                  PIC 9(4)V9(5).
018500         10  SWAP-INTENSITY           PIC 9(9)V9(2).
018550     05  FILLER                       PIC X(02).
018600
018700 01  WS-ISOTOPE-FIELDS.
018800     05  WS-CAND-SUB                  PIC 9(02)        COMP.
018900     05  WS-ISO-DIFF                  PIC S9(4)V9(5).
018950     05  FILLER                       PIC X(02).
019000
019100 01  ADDCV-CALL-REC.
019200     05  CALL-FUNCTION-SW             PIC X(01).
019300     05  CALL-ADDUCT-NAME2            PIC X(16).
019400     05  CALL-ADDUCT-MASS             PIC S9(3)V9(6).
019500     05  CALL-INPUT-VALUE             PIC S9(7)V9(6).
019600     05  CALL-PPM-WINDOW              PIC 9(05).
019700     05  CALL-THEORETICAL-MASS        PIC S9(7)V9(6).
019800     05  CALL-OUTPUT-VALUE            PIC S9(7)V9(6).
019850     05  FILLER                       PIC X(02).
019900 01  CALL-RETURN-CD                   PIC S9(4)        COMP.
020000
020100 01  WS-LOOKUP-FIELDS.
020200     05  WS-ADDUCT-FOUND-SW           PIC X(01) VALUE "N".
020300         88  ADDUCT-FOUND                VALUE "Y".
020400     05  WS-FOUND-ADDUCT-MASS         PIC S9(3)V9(6).
020500     05  WS-MONOISOTOPIC-MASS         PIC S9(7)V9(6).
020550     05  FILLER                       PIC X(02).
020600
020700 01  COUNTERS-AND-ACCUMULATORS.
020800     05  RECORDS-READ                 PIC 9(9)         COMP.
020900     05  RECORDS-WRITTEN              PIC 9(9)         COMP.
020950     05  FILLER                       PIC X(02).
021000
021100 77  WS-DATE                          PIC 9(6).
021200
021300 COPY ABENDREC.
021400
021500 PROCEDURE DIVISION.
021600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021700     PERFORM 100-MAINLINE THRU 100-EXIT
021800             UNTIL NO-MORE-DATA OR TRAILER-REC.
021900     PERFORM 999-CLEANUP THRU 999-EXIT.
022000     MOVE +0 TO RETURN-CODE.
022100     GOBACK.
022200
022300 000-HOUSEKEEPING.
022400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022500     DISPLAY "******** BEGIN JOB PEAKDET ********".
022600     ACCEPT  WS-DATE FROM DATE.
022700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022900     PERFORM 050-LOAD-ADDUCT-TABLE THRU 050-EXIT.
023000     PERFORM 900-READ-ANNOTATION THRU 900-EXIT.
023100     IF NO-MORE-DATA
023200         MOVE "EMPTY ANNOTATION FILE" TO ABEND-REASON
023300         GO TO 1000-ABEND-RTN.
023400 000-EXIT.
023500     EXIT.
023600
023700* R1 - LOAD THE FIXED ADDUCT MASS-SHIFT TABLE FROM ITS SEED
023800* FILE, ONE ROW PER ENTRY, POSITIVE ROWS FIRST, NEGATIVE ROWS
023900* AFTER - SAME "LOAD-THE-TABLE-ONCE" IDIOM TRMTSRCH USES FOR
024000* ITS LAB-TEST TABLE.
024100 050-LOAD-ADDUCT-TABLE.
024200     MOVE "050-LOAD-ADDUCT-TABLE" TO PARA-NAME.
024300     SET ADD-IDX TO 1.
024400     MOVE ZERO TO ADDUCT-ROW-COUNT.
024500     PERFORM 051-READ-ADDTBL-ROW THRU 051-EXIT
024600         UNTIL NO-MORE-ADDUCTS OR ADD-IDX > 15.
024700     IF DEBUG-TRACE-ON
024800         PERFORM 050-40-DUMP-ADDUCT-TABLE THRU 050-40-EXIT.
024900 050-EXIT.
025000     EXIT.
025100
025200 051-READ-ADDTBL-ROW.
025300     READ ADDTBL-FILE INTO ADDUCT-TBL-ROW(ADD-IDX)
025400         AT END
025500         MOVE "N" TO MORE-ADDUCT-SW
025600         GO TO 051-EXIT
025700     END-READ.
025800     ADD 1 TO ADDUCT-ROW-COUNT.
025900     SET ADD-IDX UP BY 1.
026000 051-EXIT.
026100     EXIT.
026200
026300 050-40-DUMP-ADDUCT-TABLE.
026400     DISPLAY "ADDUCT TABLE ROWS LOADED: " ADDUCT-ROW-COUNT.
026500 050-40-EXIT.
026600     EXIT.
026700
026800 100-MAINLINE.
026900     MOVE "100-MAINLINE" TO PARA-NAME.
027000     PERFORM 150-LOOKUP-ADDUCT THRU 150-EXIT.
027100     PERFORM 160-REPORT-CONVERSION THRU 160-EXIT.
027200     PERFORM 300-SORT-PEAKS THRU 300-EXIT.
027300     PERFORM 400-DEISOTOPE-PEAKS THRU 400-EXIT.
027400     PERFORM 500-PICK-BASE-PEAK THRU 500-EXIT.
027500     PERFORM 600-CLASSIFY-ADDUCT THRU 600-EXIT.
027600     PERFORM 650-WRITE-RESOLVED THRU 650-EXIT.
027700     PERFORM 900-READ-ANNOTATION THRU 900-EXIT.
027800 100-EXIT.
027900     EXIT.
028000
028100* R1 - LOOK UP THE MASS SHIFT FOR THE ANNOTATION'S CURRENT
028200* ADDUCT NAME (DEFAULTING TO [M+H]+ IF NONE WAS SUPPLIED YET).
028300 150-LOOKUP-ADDUCT.
028400     MOVE "150-LOOKUP-ADDUCT" TO PARA-NAME.
028500     IF ANNOT-ADDUCT = SPACES
028600         MOVE "[M+H]+" TO ANNOT-ADDUCT.
028700     MOVE "N" TO WS-ADDUCT-FOUND-SW.
028800     SET ADD-IDX TO 1.
028900     SEARCH ADDUCT-TBL-ROW
029000         AT END
029100             MOVE ZERO TO WS-FOUND-ADDUCT-MASS
029200         WHEN WTBL-ADDUCT-NAME(ADD-IDX) = ANNOT-ADDUCT
029300             MOVE "Y" TO WS-ADDUCT-FOUND-SW
029400             MOVE WTBL-ADDUCT-MASS(ADD-IDX) TO
029500                 WS-FOUND-ADDUCT-MASS
029600     END-SEARCH.
029700 150-EXIT.
029800     EXIT.
029900
030000* R4 - CONVERT THE OBSERVED M/Z TO A NEUTRAL MONOISOTOPIC MASS
030100* FOR THE RUN LOG.  NO OUTPUT FIELD CARRIES THIS FORWARD - IT IS
030200* A REPORTING STEP ONLY, PER THE SOURCE SYSTEM.
030300 160-REPORT-CONVERSION.
030400     MOVE "160-REPORT-CONVERSION" TO PARA-NAME.
030500     IF NOT ADDUCT-FOUND
030600         GO TO 160-EXIT.
030700     MOVE "1" TO CALL-FUNCTION-SW.
030800     MOVE ANNOT-ADDUCT TO CALL-ADDUCT-NAME2.
030900     MOVE WS-FOUND-ADDUCT-MASS TO CALL-ADDUCT-MASS.
031000     MOVE ANNOT-MZ TO CALL-INPUT-VALUE.
031100     CALL "ADDUCTCV" USING ADDCV-CALL-REC, CALL-RETURN-CD.
031200     MOVE CALL-OUTPUT-VALUE TO WS-MONOISOTOPIC-MASS.
031300     IF DEBUG-TRACE-ON
031400         DISPLAY "LIPID " LIPID-ID " MZ-TO-MASS = "
031500             WS-MONOISOTOPIC-MASS.
031600 160-EXIT.
031700     EXIT.
031800
031900* STEP 2 OF PEAK DEISOTOPING/ADDUCT DETECTION - SORT THE PEAK
032000* CLUSTER ASCENDING BY M/Z (SORTED-SET ORDER IN THE UPSTREAM
032050* EXPORT SYSTEM).  A PLAIN BUBBLE SORT IS ALL TEN SLOTS EVER NEED.
032200 300-SORT-PEAKS.
032300     MOVE "300-SORT-PEAKS" TO PARA-NAME.
032400     IF ANNOT-PEAK-COUNT < 2
032500         GO TO 300-EXIT.
032600     PERFORM 310-BUBBLE-PASS THRU 310-EXIT
032700         VARYING WS-PASS-SUB FROM 1 BY 1
032800         UNTIL WS-PASS-SUB >= ANNOT-PEAK-COUNT.
032900 300-EXIT.
033000     EXIT.
033100
033200 310-BUBBLE-PASS.
033300     PERFORM 320-COMPARE-SWAP THRU 320-EXIT
033400         VARYING PEAK-IDX FROM 1 BY 1
033500         UNTIL PEAK-IDX > ANNOT-PEAK-COUNT - WS-PASS-SUB.
033600 310-EXIT.
033700     EXIT.
033800
033900 320-COMPARE-SWAP.
034000     SET WS-NEXT-SUB TO PEAK-IDX.
034100     SET WS-NEXT-SUB UP BY 1.
034200     IF PEAK-MZ(PEAK-IDX) > PEAK-MZ(WS-NEXT-SUB)
034300         MOVE ANNOT-PEAKS(PEAK-IDX) TO WS-SWAP-PEAK
034400         MOVE ANNOT-PEAKS(WS-NEXT-SUB) TO ANNOT-PEAKS(PEAK-IDX)
034500         MOVE WS-SWAP-PEAK TO ANNOT-PEAKS(WS-NEXT-SUB).
034600 320-EXIT.
034700     EXIT.
034800
034900* R7 - DEISOTOPE.  5 PPM TOLERANCE, ALWAYS.  A PEAK IS DROPPED
035000* ONLY WHEN A LATER, LOWER-INTENSITY PEAK SITS WITHIN TOLERANCE
035100* OF CURRENT-MZ + 1.00335.  THE TOLERANCE IS COMPUTED AGAINST
035200* THE CURRENT PEAK'S M/Z, NOT THE CANDIDATE'S - SEE THE
035300* 031094LK CHANGE LOG ENTRY ABOVE.  DO NOT "FIX" THIS.
035400 400-DEISOTOPE-PEAKS.
035500     MOVE "400-DEISOTOPE-PEAKS" TO PARA-NAME.
035600     MOVE ZERO TO DEISO-COUNT.
035700     PERFORM 410-INIT-DROP-FLAG THRU 410-EXIT
035800         VARYING PEAK-IDX FROM 1 BY 1
035900         UNTIL PEAK-IDX > ANNOT-PEAK-COUNT.
036000     PERFORM 420-TEST-ISOTOPE-PAIR THRU 420-EXIT
036100         VARYING PEAK-IDX FROM 1 BY 1
036200         UNTIL PEAK-IDX > ANNOT-PEAK-COUNT.
036300     PERFORM 430-BUILD-DEISOTOPED-SET THRU 430-EXIT
036400         VARYING PEAK-IDX FROM 1 BY 1
036500         UNTIL PEAK-IDX > ANNOT-PEAK-COUNT.
036600 400-EXIT.
036700     EXIT.
036800
036900 410-INIT-DROP-FLAG.
037000     MOVE "N" TO DROP-FLAG(PEAK-IDX).
037100 410-EXIT.
037200     EXIT.
037300
037400 420-TEST-ISOTOPE-PAIR.
037500     COMPUTE WS-CAND-SUB = PEAK-IDX + 1.
037600     PERFORM 440-CHECK-CANDIDATE THRU 440-EXIT
037700         UNTIL WS-CAND-SUB > ANNOT-PEAK-COUNT
037800            OR DROP-FLAG(PEAK-IDX) = "Y".
037900 420-EXIT.
038000     EXIT.
038100
038200 440-CHECK-CANDIDATE.
038300     COMPUTE WS-DELTA-MZ =
038400         PEAK-MZ(WS-CAND-SUB) - PEAK-MZ(PEAK-IDX).
038500     IF WS-DELTA-MZ < 0
038600         MULTIPLY WS-DELTA-MZ BY -1 GIVING WS-DELTA-MZ.
038700     COMPUTE WS-ISO-DIFF = WS-DELTA-MZ - 1.00335.
038800     IF WS-ISO-DIFF < 0
038900         MULTIPLY WS-ISO-DIFF BY -1 GIVING WS-ISO-DIFF.
039000
039100     MOVE "4" TO CALL-FUNCTION-SW.
039200     MOVE PEAK-MZ(PEAK-IDX) TO CALL-INPUT-VALUE.
039300     MOVE 5 TO CALL-PPM-WINDOW.
039400     CALL "ADDUCTCV" USING ADDCV-CALL-REC, CALL-RETURN-CD.
039500     MOVE CALL-OUTPUT-VALUE TO WS-TOLERANCE.
039600
039700     IF WS-ISO-DIFF NOT > WS-TOLERANCE
039800        AND PEAK-INTENSITY(WS-CAND-SUB) < PEAK-INTENSITY(PEAK-IDX)
039900         MOVE "Y" TO DROP-FLAG(PEAK-IDX)
040000         GO TO 440-EXIT.
040100     ADD 1 TO WS-CAND-SUB.
040200 440-EXIT.
040300     EXIT.
040400
040500 430-BUILD-DEISOTOPED-SET.
040600     IF DROP-FLAG(PEAK-IDX) = "Y"
040700         GO TO 430-EXIT.
040800     ADD 1 TO DEISO-COUNT.
040900     MOVE PEAK-MZ(PEAK-IDX) TO DEISO-MZ(DEISO-COUNT).
041000     MOVE PEAK-INTENSITY(PEAK-IDX) TO
041100         DEISO-INTENSITY(DEISO-COUNT).
041200 430-EXIT.
041300     EXIT.
041400
041500* STEP 4 - THE BASE PEAK IS THE ONE WITH THE *HIGHEST* M/Z IN
041600* THE DEISOTOPED SET.  PRESERVED LITERALLY AS CODED UPSTREAM,
041700* EVEN THOUGH A COMMENT THERE CLAIMS OTHERWISE - SEE SPEC.
041800 500-PICK-BASE-PEAK.
041900     MOVE "500-PICK-BASE-PEAK" TO PARA-NAME.
042000     SET BASE-PEAK-IDX TO 1.
042100     MOVE DEISO-MZ(1) TO BASE-MZ.
042200     PERFORM 510-SCAN-FOR-MAX THRU 510-EXIT
042300         VARYING DEISO-IDX FROM 2 BY 1
042400         UNTIL DEISO-IDX > DEISO-COUNT.
042500 500-EXIT.
042600     EXIT.
042700
042800 510-SCAN-FOR-MAX.
042900     IF DEISO-MZ(DEISO-IDX) > BASE-MZ
043000         MOVE DEISO-MZ(DEISO-IDX) TO BASE-MZ
043100         SET BASE-PEAK-IDX TO DEISO-IDX.
043200 510-EXIT.
043300     EXIT.
043400
043500* STEP 5 - CLASSIFY THE ADDUCT BY TESTING THE THREE COMPANION
043600* HYPOTHESES, FIRST MATCH WINS.  EVERY BRANCH - MATCHED OR NOT -
043700* RESOLVES THE BASE ANNOTATION TO [M+H]+; ONLY THE COMPANION
043800* TYPE RECORDED IN THE RUN LOG CHANGES.  NEGATIVE-MODE
043900* ANNOTATIONS ARE NOT CLASSIFIED - THE SOURCE SYSTEM'S
044000* HYPOTHESES ARE ALL POSITIVE-MODE ADDUCTS.
044100 600-CLASSIFY-ADDUCT.
044200     MOVE "600-CLASSIFY-ADDUCT" TO PARA-NAME.
044300     MOVE "N" TO WS-COMPANION-FOUND-SW.
044400     MOVE SPACES TO WS-COMPANION-TYPE.
044500     IF ANNOT-NEGATIVE-ION
044600         GO TO 600-EXIT.
044700     MOVE "[M+H]+" TO ANNOT-ADDUCT.
044800     PERFORM 610-TEST-COMPANION THRU 610-EXIT
044900         VARYING DEISO-IDX FROM 1 BY 1
045000         UNTIL DEISO-IDX > DEISO-COUNT OR COMPANION-FOUND.
045100     IF DEBUG-TRACE-ON
045200         DISPLAY "LIPID " LIPID-ID " COMPANION = "
045300             WS-COMPANION-TYPE.
045400 600-EXIT.
045500     EXIT.
045600
045700 610-TEST-COMPANION.
045800     COMPUTE WS-DELTA-MZ = DEISO-MZ(DEISO-IDX) - BASE-MZ.
045900     IF WS-DELTA-MZ < 0
046000         MULTIPLY WS-DELTA-MZ BY -1 GIVING WS-DELTA-MZ.
046100     IF WS-DELTA-MZ NOT > 0.001
046200         GO TO 610-EXIT.
046300
046400     MOVE "4" TO CALL-FUNCTION-SW.
046500     MOVE BASE-MZ TO CALL-INPUT-VALUE.
046600     MOVE 10 TO CALL-PPM-WINDOW.
046700     CALL "ADDUCTCV" USING ADDCV-CALL-REC, CALL-RETURN-CD.
046800     MOVE CALL-OUTPUT-VALUE TO WS-TOLERANCE.
046900
047000* HYPOTHESIS A - [M+NA]+ COMPANION (22.9898 - 1.0073 = 21.9825)
047100     COMPUTE WS-HYPOTHESIS-DIFF = WS-DELTA-MZ - 21.9825.
047200     IF WS-HYPOTHESIS-DIFF < 0
047300         MULTIPLY WS-HYPOTHESIS-DIFF BY -1
047400             GIVING WS-HYPOTHESIS-DIFF.
047500     IF WS-HYPOTHESIS-DIFF NOT > WS-TOLERANCE
047600         MOVE "Y" TO WS-COMPANION-FOUND-SW
047700         MOVE "[M+NA]+" TO WS-COMPANION-TYPE
047800         GO TO 610-EXIT.
047900
048000* HYPOTHESIS B - [M+H-H2O]+ COMPANION
048100     COMPUTE WS-HYPOTHESIS-DIFF = WS-DELTA-MZ - 18.0106.
048200     IF WS-HYPOTHESIS-DIFF < 0
048300         MULTIPLY WS-HYPOTHESIS-DIFF BY -1
048400             GIVING WS-HYPOTHESIS-DIFF.
048500     IF WS-HYPOTHESIS-DIFF NOT > WS-TOLERANCE
048600         MOVE "Y" TO WS-COMPANION-FOUND-SW
048700         MOVE "[M+H-H2O]+" TO WS-COMPANION-TYPE
048800         GO TO 610-EXIT.
048900
049000* HYPOTHESIS C - [M+2H]2+ COMPANION.  EXPECTED M/Z AND THE
049100* CANDIDATE M/Z ARE BOTH ROUNDED TO 5 DECIMALS, HALF-UP, BEFORE
049200* DIFFERENCING, AND THE TOLERANCE WINDOW IS 15 PPM, NOT 10.
049300     COMPUTE WS-EXPECTED-MZ ROUNDED = (BASE-MZ + 1.0073) / 2.
049400     MOVE "4" TO CALL-FUNCTION-SW.
049500     MOVE WS-EXPECTED-MZ TO CALL-INPUT-VALUE.
049600     MOVE 15 TO CALL-PPM-WINDOW.
049700     CALL "ADDUCTCV" USING ADDCV-CALL-REC, CALL-RETURN-CD.
049800     MOVE CALL-OUTPUT-VALUE TO WS-TOLERANCE.
049900
050000     COMPUTE WS-HYPOTHESIS-DIFF ROUNDED =
050100         DEISO-MZ(DEISO-IDX) - WS-EXPECTED-MZ.
050200     IF WS-HYPOTHESIS-DIFF < 0
050300         MULTIPLY WS-HYPOTHESIS-DIFF BY -1
050400             GIVING WS-HYPOTHESIS-DIFF.
050500     IF WS-HYPOTHESIS-DIFF NOT > WS-TOLERANCE
050600         MOVE "Y" TO WS-COMPANION-FOUND-SW
050700         MOVE "[M+2H]2+" TO WS-COMPANION-TYPE.
050800 610-EXIT.
050900     EXIT.
051000
051100 650-WRITE-RESOLVED.
051200     MOVE "650-WRITE-RESOLVED" TO PARA-NAME.
051300     WRITE RESOLV-REC FROM ANNOTATION-REC.
051400     ADD 1 TO RECORDS-WRITTEN.
051500 650-EXIT.
051600     EXIT.
051700
051800 800-OPEN-FILES.
051900     MOVE "800-OPEN-FILES" TO PARA-NAME.
052000     OPEN INPUT  ADDTBL-FILE, ANNOT-FILE.
052100     OPEN OUTPUT RESOLV-FILE, SYSOUT.
052200 800-EXIT.
052300     EXIT.
052400
052500 850-CLOSE-FILES.
052600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
052700     CLOSE ADDTBL-FILE, ANNOT-FILE, RESOLV-FILE, SYSOUT.
052800 850-EXIT.
052900     EXIT.
053000
053100 900-READ-ANNOTATION.
053200     READ ANNOT-FILE
053300         AT END MOVE "10" TO IFCODE
053400         GO TO 900-EXIT
053500     END-READ.
053600     ADD 1 TO RECORDS-READ.
053700 900-EXIT.
053800     EXIT.
053900
054000 999-CLEANUP.
054100     MOVE "999-CLEANUP" TO PARA-NAME.
054200     IF NOT TRAILER-REC
054300         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
054400         GO TO 1000-ABEND-RTN.
054500     SUBTRACT 1 FROM RECORDS-READ.
054600     IF RECORDS-READ NOT EQUAL TO TRL-RECORD-COUNT
054700         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
054800                               TO ABEND-REASON
054900         MOVE RECORDS-READ    TO ACTUAL-VAL
055000         MOVE TRL-RECORD-COUNT TO EXPECTED-VAL
055100         WRITE SYSOUT-REC FROM ABEND-REC-DUMP-VIEW
055200         GO TO 1000-ABEND-RTN.
055300
055400     MOVE "T" TO ANNOT-RECORD-TYPE.
055500     MOVE RECORDS-WRITTEN TO TRL-RECORD-COUNT.
055600     WRITE RESOLV-REC FROM ANNOTATION-TRAILER-VIEW.
055700
055800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055900     DISPLAY "** RECORDS READ **".
056000     DISPLAY RECORDS-READ.
056100     DISPLAY "** RECORDS WRITTEN **".
056200     DISPLAY RECORDS-WRITTEN.
056300     DISPLAY "******** NORMAL END OF JOB PEAKDET ********".
056400 999-EXIT.
056500     EXIT.
056600
056700 1000-ABEND-RTN.
056800     WRITE SYSOUT-REC FROM ABEND-REC-DUMP-VIEW.
056900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057000     DISPLAY "*** ABNORMAL END OF JOB - PEAKDET ***" UPON CONSOLE.
057100     DIVIDE ZERO-VAL INTO ONE-VAL.
