000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ADDUCTCV.
000400 AUTHOR. RAJIV PATEL.
000500 INSTALLATION. MS LAB SYSTEMS GROUP.
000600 DATE-WRITTEN. 09/08/93.
000700 DATE-COMPILED. 09/08/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    THIS SUBPROGRAM IS THE ONLY PLACE IN THE SUITE THAT KNOWS
001300*    HOW TO SWING BETWEEN OBSERVED M/Z AND NEUTRAL MONOISOTOPIC
001400*    MASS FOR A GIVEN ADDUCT, AND HOW TO TURN A MASS ERROR INTO
001500*    A PPM FIGURE OR A PPM FIGURE INTO A DALTON TOLERANCE WINDOW.
001600*    CALLED FROM PEAKDET ONCE PER ANNOTATION FOR THE MZ/MASS
001700*    CONVERSION, AND AGAIN, REPEATEDLY, DURING PEAK DEISOTOPING
001800*    AND ADDUCT CLASSIFICATION FOR THE PPM TOLERANCE WINDOWS.
001900*
002000*    CV-FUNCTION-SW SELECTS WHICH OF THE FOUR CALCULATIONS TO
002100*    RUN, THE SAME WAY CLCLBCST'S CALC-TYPE-SW PICKED BETWEEN
002200*    LAB AND EQUIPMENT COSTING.
002300*----------------------------------------------------------------
002400*  CHANGE LOG
002500*----------------------------------------------------------------
002600* 090893RP  ORIGINAL CODING - MZ-TO-MASS AND MASS-TO-MZ ONLY      RP090893
002700* 100493RP  ADDED PPM-INCREMENT AND DELTA-PPM FUNCTIONS SO THE    RP100493
002800*           DEISOTOPING PASS IN PEAKDET DIDN'T NEED ITS OWN COPY
002900*           OF THE TOLERANCE MATH - TKT MS-0052
003000* 031594LK  FIXED MASS-TO-MZ TO SKIP THE CHARGE DIVIDE WHEN       LK031594
003100*           CHARGE = 1 - PRIOR CODE DIVIDED UNCONDITIONALLY AND
003200*           DIDN'T MATCH THE UPSTREAM SYSTEM'S ROUNDING ON
003300*           SINGLY-CHARGED ADDUCTS - TKT MS-0065
003400* 082297DK  DELTA-PPM NO LONGER ROUNDED - CALLERS NEED THE FULL   DK082297
003500*           PRECISION TOLERANCE WINDOW, NOT A DISPLAY VALUE
003600* 081599MW  Y2K COMPLIANCE REVIEW - NO DATE FIELDS IN THIS        MW081599
003700*           PROGRAM, NO CHANGES REQUIRED
003800* 042203TL  RECOMPILED UNDER NEW JCL PROCLIB - NO SOURCE CHANGE   TL042203
003900* 110905LK  ADDED WORK-RESULT-ALT AND WORK-PPM-CALC-ALT VIEWS     LK110905
004000*           FOR THE TRACE DISPLAYS USED WHILE CHASING TKT
004100*           MS-0098 - LEFT IN PLACE, HARMLESS
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS NUMERIC-DIGIT IS "0" THRU "9".
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  WORK-FIELDS.
005700     05  WORK-ADJUSTED-MZ             PIC S9(7)V9(6)    COMP-3.
005800     05  WORK-MASS-TO-SEARCH          PIC S9(7)V9(6)    COMP-3.
005900     05  WORK-RESULT                  PIC S9(7)V9(6)    COMP-3.
006000     05  WORK-ABS-DIFF                PIC S9(7)V9(6)    COMP-3.
006100     05  WORK-PPM-CALC                PIC S9(9)V9(6)    COMP-3.
006200     05  WORK-CHARGE-N                PIC S9(3)         COMP.
006300     05  WORK-MULTIMER-N              PIC S9(3)         COMP.
006350     05  FILLER                       PIC X(02).
006400
006500 01  WORK-RESULT-ALT REDEFINES WORK-RESULT.
006600     05  WORK-RESULT-X                PIC X(6).
006650     05  FILLER                       PIC X(01).
006700
006800 01  WORK-PPM-CALC-ALT REDEFINES WORK-PPM-CALC.
006900     05  WORK-PPM-CALC-X               PIC X(7).
006950     05  FILLER                        PIC X(01).
007000
007100 01  WORK-ABS-DIFF-ALT REDEFINES WORK-ABS-DIFF.
007200     05  WORK-ABS-DIFF-X               PIC X(6).
007250     05  FILLER                        PIC X(01).
007300
007400 01  ADCTPRS-CALL-REC.
007500     05  CALL-ADDUCT-NAME              PIC X(16).
007600     05  CALL-MULTIMER                 PIC 9(02)        COMP.
007700     05  CALL-CHARGE                   PIC 9(02)        COMP.
007800     05  CALL-ION-MODE                 PIC X(01).
007900         88  CALL-MODE-NEGATIVE            VALUE "N".
007950     05  FILLER                       PIC X(02).
008000
008100 LINKAGE SECTION.
008200 01  ADDCV-PARM-REC.
008300     05  CV-FUNCTION-SW                PIC X(01).
008400         88  CV-MZ-TO-MASS                 VALUE "1".
008500         88  CV-MASS-TO-MZ                 VALUE "2".
008600         88  CV-PPM-INCREMENT              VALUE "3".
008700         88  CV-DELTA-PPM                  VALUE "4".
008800     05  CV-ADDUCT-NAME                 PIC X(16).
008900     05  CV-ADDUCT-MASS                 PIC S9(3)V9(6).
009000     05  CV-INPUT-VALUE                 PIC S9(7)V9(6).
009100     05  CV-PPM-WINDOW                  PIC 9(05).
009200     05  CV-THEORETICAL-MASS            PIC S9(7)V9(6).
009300     05  CV-OUTPUT-VALUE                PIC S9(7)V9(6).
009350     05  FILLER                         PIC X(02).
009400 01  RETURN-CD                          PIC S9(4)        COMP.
009500
009600 PROCEDURE DIVISION USING ADDCV-PARM-REC, RETURN-CD.
009700     EVALUATE TRUE
009800         WHEN CV-MZ-TO-MASS
009900             PERFORM 0100-MZ-TO-MASS THRU 0100-EXIT
010000         WHEN CV-MASS-TO-MZ
010100             PERFORM 0200-MASS-TO-MZ THRU 0200-EXIT
010200         WHEN CV-PPM-INCREMENT
010300             PERFORM 0300-PPM-INCREMENT THRU 0300-EXIT
010400         WHEN CV-DELTA-PPM
010500             PERFORM 0400-DELTA-PPM THRU 0400-EXIT
010600     END-EVALUATE.
010700
010800     MOVE ZERO TO RETURN-CD.
010900     GOBACK.
011000
011100* R2/R3 - GET THE MULTIMER, CHARGE AND ION MODE FOR THE ADDUCT
011200* NAME CURRENTLY IN THE PARM REC BEFORE EITHER CONVERSION RUNS.
011300 0050-PARSE-ADDUCT-NAME.
011400     MOVE CV-ADDUCT-NAME TO CALL-ADDUCT-NAME.
011500     CALL "ADCTPRS" USING ADCTPRS-CALL-REC.
011600     MOVE CALL-MULTIMER TO WORK-MULTIMER-N.
011700     MOVE CALL-CHARGE TO WORK-CHARGE-N.
011800 0050-EXIT.
011900     EXIT.
012000
012100* R4 - M/Z TO MONOISOTOPIC MASS.
012200*     ADJUSTEDMZ = MZ + ADDUCTMASS (NEGATIVE MODE)
012300*                = MZ - ADDUCTMASS (POSITIVE MODE)
012400*     MASS = (ADJUSTEDMZ * CHARGE) / MULTIMER
012500 0100-MZ-TO-MASS.
012600     PERFORM 0050-PARSE-ADDUCT-NAME THRU 0050-EXIT.
012700
012800     IF CALL-MODE-NEGATIVE
012900         ADD CV-INPUT-VALUE, CV-ADDUCT-MASS
013000             GIVING WORK-ADJUSTED-MZ
013100     ELSE
013200         SUBTRACT CV-ADDUCT-MASS FROM CV-INPUT-VALUE
013300             GIVING WORK-ADJUSTED-MZ.
013400
013500     COMPUTE WORK-RESULT =
013600         (WORK-ADJUSTED-MZ * WORK-CHARGE-N) / WORK-MULTIMER-N.
013700     MOVE WORK-RESULT TO CV-OUTPUT-VALUE.
013800 0100-EXIT.
013900     EXIT.
014000
014100* R5 - MONOISOTOPIC MASS TO M/Z.
014200*     MASSTOSEARCH = MASS * MULTIMER
014300*     IF CHARGE > 1 THEN MASSTOSEARCH = MASSTOSEARCH / CHARGE
014400*     MZ = MASSTOSEARCH - ADDUCTMASS (NEGATIVE MODE)
014500*        = MASSTOSEARCH + ADDUCTMASS (POSITIVE MODE)
014600*     NOTE - THE CHARGE DIVIDE IS SKIPPED WHEN CHARGE = 1.  DO
014700*     NOT "SIMPLIFY" THIS TO AN UNCONDITIONAL DIVIDE - SEE THE
014800*     033194LK CHANGE LOG ENTRY ABOVE.
014900 0200-MASS-TO-MZ.
015000     PERFORM 0050-PARSE-ADDUCT-NAME THRU 0050-EXIT.
015100
015200     COMPUTE WORK-MASS-TO-SEARCH =
015300         CV-INPUT-VALUE * WORK-MULTIMER-N.
015400
015500     IF WORK-CHARGE-N > 1
015600         COMPUTE WORK-MASS-TO-SEARCH =
015700             WORK-MASS-TO-SEARCH / WORK-CHARGE-N.
015800
015900     IF CALL-MODE-NEGATIVE
016000         SUBTRACT CV-ADDUCT-MASS FROM WORK-MASS-TO-SEARCH
016100             GIVING WORK-RESULT
016200     ELSE
016300         ADD WORK-MASS-TO-SEARCH, CV-ADDUCT-MASS
016400             GIVING WORK-RESULT.
016500
016600     MOVE WORK-RESULT TO CV-OUTPUT-VALUE.
016700 0200-EXIT.
016800     EXIT.
016900
017000* R6 - PPM INCREMENT.  INTEGER, ROUND-HALF-UP, ON THE ABSOLUTE
017100* MASS ERROR BETWEEN CV-INPUT-VALUE (EXPERIMENTAL) AND
017200* CV-THEORETICAL-MASS.
017300 0300-PPM-INCREMENT.
017400     COMPUTE WORK-ABS-DIFF =
017500         CV-INPUT-VALUE - CV-THEORETICAL-MASS.
017600     IF WORK-ABS-DIFF < 0
017700         MULTIPLY WORK-ABS-DIFF BY -1 GIVING WORK-ABS-DIFF.
017800
017900     COMPUTE WORK-PPM-CALC ROUNDED =
018000         (WORK-ABS-DIFF * 1000000) / CV-THEORETICAL-MASS.
018100     MOVE WORK-PPM-CALC TO CV-OUTPUT-VALUE.
018200 0300-EXIT.
018300     EXIT.
018400
018500* R6 - DELTA PPM.  A DALTON TOLERANCE WINDOW, NOT ROUNDED, FOR
018600* USE AS A COMPARISON THRESHOLD BY THE CALLER - NOT A DISPLAY
018700* VALUE, SO FULL PRECISION IS CARRIED THROUGH.
018800 0400-DELTA-PPM.
018900     COMPUTE WORK-PPM-CALC =
019000         CV-INPUT-VALUE * CV-PPM-WINDOW.
019100     IF WORK-PPM-CALC < 0
019200         MULTIPLY WORK-PPM-CALC BY -1 GIVING WORK-PPM-CALC.
019300     COMPUTE WORK-RESULT = WORK-PPM-CALC / 1000000.
019400     MOVE WORK-RESULT TO CV-OUTPUT-VALUE.
019500 0400-EXIT.
019600     EXIT.
