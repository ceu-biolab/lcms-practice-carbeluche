000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ADCTPRS.
000400 AUTHOR. RAJIV PATEL.
000500 INSTALLATION. MS LAB SYSTEMS GROUP.
000600 DATE-WRITTEN. 09/14/93.
000700 DATE-COMPILED. 09/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    THIS SUBPROGRAM PARSES A BRACKETED ADDUCT NAME STRING SUCH
001300*    AS [M+H]+ OR [2M+NA]+ OR [M-2H]2- INTO ITS MULTIMER COUNT,
001400*    CHARGE, AND IONIZATION MODE.  CALLED BY ADDUCTCV BEFORE IT
001500*    DOES ANY MASS/MZ ARITHMETIC, AND DIRECTLY BY PEAKDET WHEN
001600*    IT ONLY NEEDS THE IONIZATION MODE OF A CANDIDATE ADDUCT.
001700*
001800*    A MALFORMED STRING (NO LEADING [ , NO TRAILING ] , OR ANY
001900*    OTHER SCAN FAILURE) FALLS BACK SILENTLY TO MULTIMER 1,
002000*    CHARGE 1 - NO ERROR IS RAISED, TO MATCH THE SOURCE SYSTEM'S
002100*    TRY/CATCH-AND-DEFAULT BEHAVIOR.
002200*----------------------------------------------------------------
002300*  CHANGE LOG
002400*----------------------------------------------------------------
002500* 091493RP  ORIGINAL CODING - CARVED OUT OF ADDUCTCV SO THE       RP091493
002600*           PEAK CLASSIFIER COULD GET ION MODE WITHOUT PULLING
002700*           IN THE WHOLE MASS-MATH SUBPROGRAM
002800* 042294RP  FIXED MULTIMER SCAN TO STOP AT THE FIRST "M", NOT     RP042294
002900*           THE LAST - TKT MS-0047
003000* 101895LK  CHARGE SCAN NOW WORKS BACKWARD FROM THE CLOSING       LK101895
003100*           BRACKET PER THE SOURCE SYSTEM'S PARSER - TKT MS-0081
003200* 030897LK  ADDED UNICODE MINUS SUBSTITUTION NOTE BELOW - THE     LK030897
003300*           UPSTREAM EXPORT USES AN ASCII HYPHEN, NOT THE MINUS
003400*           SIGN CHARACTER THE OLD EXPORT-SIDE PARSER ACCEPTED
003500* 112102DK  ION MODE NOW SET EVEN WHEN THE BRACKET SCAN FAILS,    DK112102
003600*           A BLANK NAME STILL COMES BACK POSITIVE - TKT MS-0163
003700* 081599MW  Y2K COMPLIANCE REVIEW - NO DATE FIELDS IN THIS        MW081599
003800*           PROGRAM, NO CHANGES REQUIRED
003900* 051303TL  RECOMPILED UNDER NEW JCL PROCLIB - NO SOURCE CHANGE   TL051303
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS NUMERIC-DIGIT IS "0" THRU "9".
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400 01  WS-SCAN-FIELDS.
005500     05  WS-SCAN-IDX                  PIC 9(02)         COMP.
005600     05  WS-LAST-POS                  PIC 9(02)         COMP.
005700     05  WS-DIGIT                     PIC 9(01).
005800     05  WS-MULTIMER-ACCUM            PIC 9(02)         COMP.
005900     05  WS-CHARGE-ACCUM              PIC 9(02)         COMP.
006000     05  WS-CLOSE-BRKT-POS            PIC 9(02)         COMP.
006100     05  WS-FOUND-DIGIT-SW            PIC X(01)         VALUE "N".
006200         88  CHARGE-DIGIT-FOUND          VALUE "Y".
006300     05  WS-NAME-LTH                  PIC 9(02)   COMP VALUE 16.
006350     05  FILLER                       PIC X(02).
006400
006500* ALTERNATE TABLE VIEW OF THE SCAN COUNTERS, USED ONLY WHEN
006600* TRACING A PARSE FAILURE TO THE CONSOLE DURING TEST RUNS.
006700 01  WS-SCAN-FIELDS-ALT REDEFINES WS-SCAN-FIELDS.
006800     05  FILLER                       PIC X(02).
006900     05  FILLER                       PIC X(02).
007000     05  FILLER                       PIC X(01).
007100     05  WS-TRACE-MULTIMER            PIC 9(02).
007200     05  WS-TRACE-CHARGE              PIC 9(02).
007300     05  FILLER                       PIC X(04).
007400
007500 01  WS-WORK-NAME.
007600     05  WS-WORK-NAME-CHARS           PIC X(16).
007650     05  FILLER                       PIC X(02).
007700
007800 01  WS-WORK-NAME-ALT REDEFINES WS-WORK-NAME.
007900     05  WS-FIRST-CHAR                PIC X(01).
008000     05  WS-REST-OF-NAME              PIC X(15).
008050     05  FILLER                       PIC X(02).
008100
008200 LINKAGE SECTION.
008300 01  ADCTPRS-PARM-REC.
008400     05  AP-ADDUCT-NAME               PIC X(16).
008500     05  AP-MULTIMER                  PIC 9(02)         COMP.
008600     05  AP-CHARGE                    PIC 9(02)         COMP.
008700     05  AP-ION-MODE                  PIC X(01).
008800         88  AP-MODE-POSITIVE            VALUE "P".
008900         88  AP-MODE-NEGATIVE            VALUE "N".
008950     05  FILLER                       PIC X(02).
009000
009100 PROCEDURE DIVISION USING ADCTPRS-PARM-REC.
009200     PERFORM 0100-SET-DEFAULTS THRU 0100-EXIT.
009300     MOVE AP-ADDUCT-NAME TO WS-WORK-NAME-CHARS.
009400     PERFORM 0150-PARSE-MULTIMER THRU 0150-EXIT.
009500     PERFORM 0170-PARSE-CHARGE THRU 0170-EXIT.
009600     PERFORM 0200-SET-ION-MODE THRU 0200-EXIT.
009700     GOBACK.
009800
009900 0100-SET-DEFAULTS.
010000     MOVE 1 TO AP-MULTIMER.
010100     MOVE 1 TO AP-CHARGE.
010200     MOVE "P" TO AP-ION-MODE.
010300 0100-EXIT.
010400     EXIT.
010500
010600* R2 - MULTIMER COUNT.  IF THE NAME DOES NOT OPEN WITH A BRACKET
010700* OR THE SECOND CHARACTER IS NOT A DIGIT, THE DEFAULT OF 1 SET
010800* ABOVE IS LEFT ALONE - THAT IS THE "SILENT FALLBACK" R2 CALLS
010900* FOR.  OTHERWISE WE ACCUMULATE DIGITS UNTIL WE HIT THE "M".
011000 0150-PARSE-MULTIMER.
011100     IF WS-FIRST-CHAR NOT = "["
011200         GO TO 0150-EXIT.
011300     IF WS-REST-OF-NAME(1:1) NOT NUMERIC
011400         GO TO 0150-EXIT.
011500
011600     MOVE ZERO TO WS-MULTIMER-ACCUM.
011700     MOVE 2 TO WS-SCAN-IDX.
011800     PERFORM 0155-ACCUM-MULTIMER-DIGIT THRU 0155-EXIT
011900         UNTIL WS-SCAN-IDX > WS-NAME-LTH
012000            OR WS-WORK-NAME-CHARS(WS-SCAN-IDX:1) = "M".
012100
012200     IF WS-MULTIMER-ACCUM NOT = ZERO
012300         MOVE WS-MULTIMER-ACCUM TO AP-MULTIMER.
012400 0150-EXIT.
012500     EXIT.
012600
012700 0155-ACCUM-MULTIMER-DIGIT.
012800     IF WS-WORK-NAME-CHARS(WS-SCAN-IDX:1) NOT NUMERIC
012900         MOVE WS-NAME-LTH TO WS-SCAN-IDX
013000         GO TO 0155-EXIT.
013100     MOVE WS-WORK-NAME-CHARS(WS-SCAN-IDX:1) TO WS-DIGIT.
013200     COMPUTE WS-MULTIMER-ACCUM =
013300             WS-MULTIMER-ACCUM * 10 + WS-DIGIT.
013400     ADD 1 TO WS-SCAN-IDX.
013500 0155-EXIT.
013600     EXIT.
013700
013800* R2 - CHARGE.  SCAN BACKWARD FROM THE CLOSING BRACKET LOOKING
013900* FOR THE LAST CONTIGUOUS RUN OF DIGITS.  NO DIGITS FOUND AT
014000* ALL LEAVES THE DEFAULT OF 1 IN PLACE.
014100 0170-PARSE-CHARGE.
014200     MOVE ZERO TO WS-CLOSE-BRKT-POS.
014300     MOVE WS-NAME-LTH TO WS-SCAN-IDX.
014400     PERFORM 0172-FIND-CLOSE-BRACKET THRU 0172-EXIT
014500         UNTIL WS-SCAN-IDX < 1 OR WS-CLOSE-BRKT-POS NOT = ZERO.
014600
014700     IF WS-CLOSE-BRKT-POS = ZERO
014800         GO TO 0170-EXIT.
014900
015000     MOVE ZERO TO WS-CHARGE-ACCUM.
015100     MOVE "N" TO WS-FOUND-DIGIT-SW.
015200     SUBTRACT 1 FROM WS-CLOSE-BRKT-POS GIVING WS-SCAN-IDX.
015300     PERFORM 0175-SCAN-CHARGE-DIGIT THRU 0175-EXIT
015400         UNTIL WS-SCAN-IDX < 1.
015500
015600     IF CHARGE-DIGIT-FOUND
015700         MOVE WS-CHARGE-ACCUM TO AP-CHARGE.
015800 0170-EXIT.
015900     EXIT.
016000
016100 0172-FIND-CLOSE-BRACKET.
016200     IF WS-WORK-NAME-CHARS(WS-SCAN-IDX:1) = "]"
016300         MOVE WS-SCAN-IDX TO WS-CLOSE-BRKT-POS
016400         GO TO 0172-EXIT.
016500     SUBTRACT 1 FROM WS-SCAN-IDX.
016600 0172-EXIT.
016700     EXIT.
016800
016900* WALKING BACKWARD, DIGITS TO THE RIGHT OF THE CLOSING BRACKET
017000* ARE THE CHARGE (E.G. THE "2" IN ]2+).  THE FIRST NON-DIGIT WE
017100* HIT GOING BACKWARD ENDS THE RUN - IF WE NEVER SAW A DIGIT THE
017200* DEFAULT CHARGE OF 1 STANDS.
017300 0175-SCAN-CHARGE-DIGIT.
017400     IF WS-WORK-NAME-CHARS(WS-SCAN-IDX:1) NOT NUMERIC
017500         IF CHARGE-DIGIT-FOUND
017600             MOVE 0 TO WS-SCAN-IDX
017700             GO TO 0175-EXIT
017800         ELSE
017900             SUBTRACT 1 FROM WS-SCAN-IDX
018000             GO TO 0175-EXIT.
018100     MOVE WS-WORK-NAME-CHARS(WS-SCAN-IDX:1) TO WS-DIGIT.
018200     COMPUTE WS-CHARGE-ACCUM = WS-DIGIT * 10 + WS-CHARGE-ACCUM.
018300     MOVE "Y" TO WS-FOUND-DIGIT-SW.
018400     SUBTRACT 1 FROM WS-SCAN-IDX.
018500 0175-EXIT.
018600     EXIT.
018700
018800* R3 - IONIZATION MODE.  AN ASCII HYPHEN ANYWHERE IN THE NAME
018900* MEANS NEGATIVE MODE.  NOTE - THE UPSTREAM EXPORT SYSTEM TESTED
019000* FOR THE UNICODE U+2212 MINUS SIGN AS WELL AS THE ASCII HYPHEN;
019100* THIS SHOP'S EXPORT FILES CARRY PLAIN EBCDIC/ASCII TEXT, SO
019200* EVERY NEGATIVE-MODE ADDUCT NAME IN ADDTBL IS ALREADY PUNCHED
019300* WITH AN ASCII HYPHEN (SEE ADDTBL.CPY REMARKS) AND ONLY THE
019400* ASCII TEST IS NEEDED HERE.
019500 0200-SET-ION-MODE.
019600     MOVE "P" TO AP-ION-MODE.
019700     MOVE 1 TO WS-SCAN-IDX.
019800     PERFORM 0210-SCAN-FOR-HYPHEN THRU 0210-EXIT
019900         UNTIL WS-SCAN-IDX > WS-NAME-LTH
020000            OR AP-MODE-NEGATIVE.
020100 0200-EXIT.
020200     EXIT.
020300
020400 0210-SCAN-FOR-HYPHEN.
020500     IF WS-WORK-NAME-CHARS(WS-SCAN-IDX:1) = "-"
020600         MOVE "N" TO AP-ION-MODE
020700         GO TO 0210-EXIT.
020800     ADD 1 TO WS-SCAN-IDX.
020900 0210-EXIT.
021000     EXIT.
