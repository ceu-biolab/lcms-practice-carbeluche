000100******************************************************************
000200*    SCOREREC  --  SCORED-ANNOTATIONS OUTPUT RECORD LAYOUT
000300*    WRITTEN BY LIPSCORE, ONE ROW PER INPUT ANNOTATION PLUS A
000400*    TRAILER ROW.  CARRIES THE RESOLVED ADDUCT AND THE FOUR
000500*    R14 SCORE FIELDS FORWARD TO THE DOWNSTREAM RANKING STEP.
000600*----------------------------------------------------------------
000700* 091403RP  ORIGINAL LAYOUT                                       RP091403
000800* 060511RP  ADDED SCORED-TRAILER-VIEW REDEFINES FOR BALANCING     RP060511
000850* 080926TL  RENAMED TRAILER FIELDS TO SCD- PREFIX - LIPSCORE      TL080926
000860*           NOW COPYS LIPANNOT TOO, NAMES COLLIDED - TKT LS-0214
000900******************************************************************
001000 01  SCORED-ANNOTATION-REC.
001100     05  SCORED-RECORD-TYPE           PIC X(01).
001200         88  SCORED-DETAIL-REC           VALUE "D".
001300         88  SCORED-TRAILER-REC          VALUE "T".
001400     05  SCORED-LIPID-ID              PIC 9(09).
001500     05  SCORED-LIPID-NAME            PIC X(32).
001600     05  SCORED-ADDUCT                PIC X(16).
001700     05  SCORED-SCORE                 PIC S9(03)        COMP.
001800     05  SCORED-TOTAL-APPLIED         PIC 9(03)         COMP.
001900     05  SCORED-NORMALIZED            PIC S9V9(4).
002000     05  FILLER                       PIC X(20).
002100
002200* TRAILER VIEW - CARRIES THE OUTPUT RECORD COUNT FORWARD TO THE
002300* NEXT JOB STEP THE SAME WAY DALYEDIT'S WS-TRAILER-REC DOES.
002350* PREFIXED SCD- SO IT DOESN'T COLLIDE WITH LIPANNOT'S OWN
002360* TRAILER FIELDS WHEN BOTH COPYBOOKS ARE COPY'D INTO ONE
002370* PROGRAM - TKT LS-0214.
002400 01  SCORED-TRAILER-VIEW REDEFINES SCORED-ANNOTATION-REC.
002500     05  SCD-TRL-RECORD-TYPE          PIC X(01).
002600     05  SCD-TRL-RECORD-COUNT         PIC 9(09).
002700     05  FILLER                       PIC X(77).
